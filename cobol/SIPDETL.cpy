000100******************************************************************
000200* SIPDETL.CPY                                                   *
000300* SIP STEP-UP PROJECTION - MONTHLY DETAIL LINE, CARRIED AS A     *
000400* 60-BYTE AREA SO A COLUMN-HEADING LINE CAN REDEFINE THE SAME   *
000500* STORAGE THE WAY COVIDCBL'S HEADER0/BODY DO.  COPY'D INTO      *
000600* WORKING-STORAGE; THE DETAIL FD RECORD ITSELF IS A PLAIN       *
000700* PIC X(60) SLOT WRITTEN "FROM" WHICHEVER OF THESE TWO APPLIES. *
000800*------------------------------------------------------------- *
000900* CHANGE LOG                                                    *
001000*  06-03-89  RSK  ORIGINAL MONTHLY SCHEDULE LINE.                *
001100*  11-19-91  RSK  ADDED SIPD-INVESTED RUNNING TOTAL COLUMN.      *
001200*  04-02-96  TMB  ADDED COLUMN-HEADING REDEFINE, REQ 96-0114.    *
001300*  02-09-98  TMB  Y2K REVIEW - NO TWO-DIGIT YEARS HELD HERE.     *
001400******************************************************************
001500 01  SIP-DETAIL-REC.
001600     05  SIPD-SCENARIO-ID        PIC X(08).
001700     05  SIPD-MONTH              PIC 9(04).
001800     05  SIPD-SIP-AMT            PIC 9(11)V99.
001900     05  SIPD-INVESTED           PIC 9(13)V99.
002000     05  SIPD-VALUE              PIC 9(13)V99.
002100     05  FILLER                  PIC X(05).
002200******************************************************************
002300 01  SIP-DETAIL-HEADER-LINE REDEFINES SIP-DETAIL-REC.
002400     05  SDH-COL1                PIC X(08) VALUE 'SCENARIO'.
002500     05  SDH-COL2                PIC X(06) VALUE 'MONTH '.
002600     05  SDH-COL3                PIC X(14) VALUE 'SIP AMOUNT    '.
002700     05  SDH-COL4                PIC X(16) VALUE 'INVESTED TO DATE'.
002800     05  SDH-COL5                PIC X(16) VALUE 'PORTFOLIO VALUE '.
