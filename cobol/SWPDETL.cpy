000100******************************************************************
000200* SWPDETL.CPY                                                   *
000300* SWP SIMULATION - MONTHLY DETAIL LINE, CARRIED AS AN 85-BYTE    *
000400* AREA SO A COLUMN-HEADING LINE CAN REDEFINE THE SAME STORAGE   *
000500* THE WAY COVIDCBL'S HEADER0/BODY DO.  COPY'D INTO WORKING-      *
000600* STORAGE; THE DETAIL FD RECORD ITSELF IS A PLAIN PIC X(85)     *
000700* SLOT WRITTEN "FROM" WHICHEVER OF THESE TWO APPLIES.           *
000800*------------------------------------------------------------- *
000900* CHANGE LOG                                                    *
001000*  09-14-90  RSK  ORIGINAL MONTHLY SCHEDULE LINE.                *
001100*  03-05-93  RSK  ADDED SWPD-PHASE COLUMN FOR DEFERRAL.          *
001200*  07-30-97  TMB  ADDED COLUMN-HEADING REDEFINE, REQ 97-0261.    *
001300*  02-09-98  TMB  Y2K REVIEW - NO TWO-DIGIT YEARS HELD HERE.     *
001400******************************************************************
001500 01  SWP-DETAIL-REC.
001600     05  SWPD-SCENARIO-ID        PIC X(08).
001700     05  SWPD-MONTH              PIC 9(04).
001800     05  SWPD-OPENING            PIC 9(13)V99.
001900     05  SWPD-WITHDRAWAL         PIC 9(11)V99.
002000     05  SWPD-GROWTH             PIC 9(11)V99.
002100     05  SWPD-CLOSING            PIC 9(13)V99.
002200     05  SWPD-PHASE              PIC X(12).
002300         88  SWPD-PHASE-GROWTH-ONLY      VALUE 'GROWTH ONLY '.
002400         88  SWPD-PHASE-WITHDRAWAL       VALUE 'WITHDRAWAL  '.
002500         88  SWPD-PHASE-DEPLETED         VALUE 'DEPLETED    '.
002600     05  FILLER                  PIC X(05).
002700******************************************************************
002800 01  SWP-DETAIL-HEADER-LINE REDEFINES SWP-DETAIL-REC.
002900     05  SDH-COL1                PIC X(08) VALUE 'SCENARIO'.
003000     05  SDH-COL2                PIC X(04) VALUE 'MNTH'.
003100     05  SDH-COL3                PIC X(15) VALUE 'OPENING CORPUS '.
003200     05  SDH-COL4                PIC X(13) VALUE 'WITHDRAWAL   '.
003300     05  SDH-COL5                PIC X(13) VALUE 'GROWTH       '.
003400     05  SDH-COL6                PIC X(15) VALUE 'CLOSING CORPUS '.
003500     05  SDH-COL7                PIC X(12) VALUE 'PHASE       '.
003600     05  FILLER                  PIC X(05).
