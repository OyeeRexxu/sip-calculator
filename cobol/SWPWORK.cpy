000100******************************************************************
000200* SWPWORK.CPY                                                   *
000300* SWP SIMULATION - WORKING-STORAGE ACCUMULATORS AND SUBSCRIPTS  *
000400* THE MONTH LOOP CARRIES.  SPLIT OUT OF SWPSIM'S WORKING-        *
000500* STORAGE, SAME REASON AS SIPWORK.CPY.  07-30-97 TMB REQ 97-0261.*
000600*------------------------------------------------------------- *
000700* CHANGE LOG                                                    *
000800*  09-14-90  RSK  ORIGINAL ACCUMULATORS, INLINE IN SWPSIM.       *
000900*  07-30-97  TMB  MOVED TO COPY MEMBER, REQ 97-0261.             *
001000*  02-09-98  TMB  Y2K REVIEW - ALL COUNTERS BINARY, OK AS IS.    *
001100******************************************************************
001200 01  SWPW-BALANCE                PIC S9(13)V9(06) VALUE ZERO.
001300 01  SWPW-OPENING                 PIC S9(13)V9(06) VALUE ZERO.
001400 01  SWPW-WITHDRAWAL              PIC S9(11)V9(06) VALUE ZERO.
001500 01  SWPW-GROWTH                  PIC S9(11)V9(06) VALUE ZERO.
001600 01  SWPW-CLOSING                 PIC S9(13)V9(06) VALUE ZERO.
001700 01  SWPW-TOTAL-WITHDRAWN         PIC S9(13)V9(06) VALUE ZERO.
001800 01  SWPW-MONTHLY-RATE            PIC S9(03)V9(08) VALUE ZERO.
001900 01  SWPW-MONTHLY-WDRAW-RATE      PIC S9(03)V9(08) VALUE ZERO.
002000******************************************************************
002100* MONTH/YEAR SUBSCRIPTS AND COUNTERS - BINARY PER STANDARDS     *
002200* MEMO DP-114, NOT ZONED DECIMAL, SINCE THEY ARE PURE COUNTERS. *
002300******************************************************************
002400 01  SWPW-SUBSCRIPTS             BINARY.
002500     05  SWPW-MONTH-CTR          PIC S9(05).
002600     05  SWPW-TOTAL-MONTHS       PIC S9(05).
002700     05  SWPW-START-MONTH        PIC S9(05).
002800     05  SWPW-MONTHS-SIM         PIC S9(05).
002900     05  SWPW-SCENARIO-COUNT     PIC S9(07).
003000     05  SWPW-EXHAUSTED-COUNT    PIC S9(07).
003100     05  SWPW-GRAND-COUNT        PIC S9(07).
