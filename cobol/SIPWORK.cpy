000100******************************************************************
000200* SIPWORK.CPY                                                   *
000300* SIP STEP-UP PROJECTION - WORKING-STORAGE ACCUMULATORS AND     *
000400* SUBSCRIPTS THE MONTH LOOP CARRIES.  SPLIT OUT OF SIPSTEP'S    *
000500* WORKING-STORAGE SO THE SAME SHAPE CAN BE REUSED IF A SECOND   *
000600* STEP-UP VARIANT EVER GETS WRITTEN.  04-02-96 TMB REQ 96-0114.  *
000700*------------------------------------------------------------- *
000800* CHANGE LOG                                                    *
000900*  06-03-89  RSK  ORIGINAL ACCUMULATORS, INLINE IN SIPSTEP.      *
001000*  04-02-96  TMB  MOVED TO COPY MEMBER, REQ 96-0114.             *
001100*  02-09-98  TMB  Y2K REVIEW - ALL COUNTERS BINARY, OK AS IS.    *
001200******************************************************************
001300 01  SIPW-BALANCE                PIC S9(13)V9(06) VALUE ZERO.
001400 01  SIPW-TOTAL-SIP               PIC S9(13)V9(06) VALUE ZERO.
001500 01  SIPW-TOTAL-LUMP              PIC S9(13)V9(06) VALUE ZERO.
001600 01  SIPW-SIP-THIS-MONTH          PIC S9(11)V9(06) VALUE ZERO.
001700 01  SIPW-MONTHLY-RATE            PIC S9(03)V9(08) VALUE ZERO.
001800 01  SIPW-STEPUP-FRACTION         PIC S9(03)V9(08) VALUE ZERO.
001900 01  SIPW-STEPUP-FACTOR           PIC S9(05)V9(08) VALUE ZERO.
002000 01  SIPW-PRINCIPAL               PIC S9(13)V9(06) VALUE ZERO.
002100 01  SIPW-FUTURE-VALUE            PIC S9(13)V9(06) VALUE ZERO.
002200 01  SIPW-RETURNS                 PIC S9(13)V9(06) VALUE ZERO.
002300******************************************************************
002400* MONTH AND YEAR SUBSCRIPTS/COUNTERS - KEPT BINARY PER STANDARDS*
002500* MEMO DP-114, NOT ZONED DECIMAL, SINCE THEY ARE PURE COUNTERS. *
002600******************************************************************
002700 01  SIPW-SUBSCRIPTS             BINARY.
002800     05  SIPW-MONTH-CTR          PIC S9(05).
002900     05  SIPW-TOTAL-MONTHS       PIC S9(05).
003000     05  SIPW-STEPUP-YR          PIC S9(03).
003100     05  SIPW-STEPUP-SUB         PIC S9(03).
003200     05  SIPW-SCENARIO-COUNT     PIC S9(07).
003300     05  SIPW-GRAND-COUNT        PIC S9(07).
