000100******************************************************************
000200* SIPPARM.CPY                                                   *
000300* SIP STEP-UP PROJECTION - INPUT PARAMETER RECORD               *
000400* ONE SCENARIO PER RECORD, READ IN FILE ORDER BY SIPSTEP.       *
000500*------------------------------------------------------------- *
000600* CHANGE LOG                                                    *
000700*  06-03-89  RSK  ORIGINAL LAYOUT FOR STEP-UP SIP PROJECT.      *
000800*  11-19-91  RSK  ADDED LUMP-SUM TIMING FLAG PER PLANNING DEPT. *
000900*  04-02-96  TMB  ADDED ANNUITY-DUE FLAG, REQ 96-0114.          *
001000*  02-09-98  TMB  PADDED FOR Y2K FILLER REVIEW - NO DATE FIELDS *
001100*                 IN THIS RECORD, NONE TO FIX.                  *
001200*  08-24-02  JPL  WIDENED FILLER FOR FUTURE BROKER-CODE FIELD.   *
001300******************************************************************
001400 01  SIP-PARAM-REC.
001500     05  SIP-SCENARIO-ID         PIC X(08).
001600     05  SIP-LUMP-SUM            PIC 9(09).
001700     05  SIP-MONTHLY-AMT         PIC 9(09).
001800     05  SIP-YEARS               PIC 9(02).
001900     05  SIP-ANNUAL-RET          PIC 9(03)V99.
002000     05  SIP-STEPUP-PCT          PIC 9(03)V99.
002100     05  SIP-LS-TIMING           PIC X(01).
002200         88  SIP-LS-AT-MONTH-1           VALUE 'T'.
002300         88  SIP-LS-AT-MONTH-2           VALUE 'M'.
002400     05  SIP-DUE-FLAG            PIC X(01).
002500         88  SIP-DUE-BEGIN-MONTH         VALUE 'Y'.
002600         88  SIP-DUE-END-MONTH           VALUE 'N'.
002700     05  FILLER                  PIC X(10).
002800******************************************************************
002900* ALTERNATE VIEW OF THE TWO RATE FIELDS - SPLITS EACH PERCENT   *
003000* INTO A WHOLE-NUMBER BUCKET AND A HUNDREDTHS BUCKET SO THE     *
003100* REPORT ROUTINES CAN BUILD AN EDITED "NNN.NN" DISPLAY LINE     *
003200* WITHOUT AN INTRINSIC FUNCTION.  04-02-96 TMB REQ 96-0114.      *
003300******************************************************************
003400 01  SIP-PARAM-RATES-ALT REDEFINES SIP-PARAM-REC.
003500     05  FILLER                  PIC X(28).
003600     05  SIP-ANNUAL-RET-WHOLE    PIC 9(03).
003700     05  SIP-ANNUAL-RET-FRAC     PIC 99.
003800     05  SIP-STEPUP-PCT-WHOLE    PIC 9(03).
003900     05  SIP-STEPUP-PCT-FRAC     PIC 99.
004000     05  FILLER                  PIC X(12).
