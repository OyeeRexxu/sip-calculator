000100******************************************************************
000200* SWPRPTL.CPY                                                   *
000300* SWP SIMULATION - PER-SCENARIO SUMMARY RECORD AND THE SWP-      *
000400* SUMMARY PRINT-LINE LAYOUTS.  THE THREE PRINT LINES (HEADING,   *
000500* SCENARIO, GRAND-TOTAL) ALL REDEFINE ONE PRINT AREA THE WAY    *
000600* COVIDCBL'S HEADER0/HEADER1/BODY DO.                            *
000700*------------------------------------------------------------- *
000800* CHANGE LOG                                                    *
000900*  09-14-90  RSK  ORIGINAL SUMMARY RECORD.                       *
001000*  03-05-93  RSK  ADDED SWPS-ERROR VALIDATION-TEXT COLUMN.       *
001100*  07-30-97  TMB  ADDED SWPS-STATUS, REQ 97-0261.                *
001200*  02-09-98  TMB  Y2K REVIEW - NO DATE FIELDS, OK AS IS.         *
001300*  08-24-02  JPL  ADDED GRAND-TOTAL PRINT LINE.                  *
001350*  01-29-07  JPL  WIDENED THE SCENARIO-LINE TAIL FILLER FROM 10  *
001360*                 TO 39 BYTES AND THE TOTAL-LINE TAIL FILLER     *
001370*                 FROM 53 TO 61 BYTES - NEITHER LINE ADDED UP    *
001380*                 TO THE 132-BYTE HEADER LINE THEY REDEFINE.     *
001390*                 QA AUDIT 07-0026.                              *
001400******************************************************************
001500 01  SWP-SUMMARY-REC.
001600     05  SWPS-SCENARIO-ID        PIC X(08).
001700     05  SWPS-INIT-CORPUS        PIC 9(13)V99.
001800     05  SWPS-TOTAL-WDRAWN       PIC 9(13)V99.
001900     05  SWPS-ENDING-CORPUS      PIC 9(13)V99.
002000     05  SWPS-MONTHS-SIM         PIC 9(04).
002100     05  SWPS-STATUS             PIC X(09).
002200         88  SWPS-SURVIVED               VALUE 'SURVIVED '.
002300         88  SWPS-EXHAUSTED              VALUE 'EXHAUSTED'.
002400     05  SWPS-ERROR              PIC X(30).
002500     05  FILLER                  PIC X(08).
002600******************************************************************
002700* REPORT PRINT AREA - 132 COLUMN LINE-PRINTER WIDTH.             *
002800******************************************************************
002900 01  SWP-RPT-HEADER-LINE.
003000     05  SWH-TITLE               PIC X(40)  VALUE
003100         'HIGHCREST SWP SIMULATION REPORT'.
003200     05  SWH-COL1                PIC X(10) VALUE 'SCENARIO'.
003300     05  SWH-COL2                PIC X(16) VALUE 'INIT CORPUS'.
003400     05  SWH-COL3                PIC X(16) VALUE 'TOTAL WDRAWN'.
003500     05  SWH-COL4                PIC X(16) VALUE 'ENDING CORPUS'.
003600     05  SWH-COL5                PIC X(16) VALUE 'STATUS/ERROR'.
003700     05  FILLER                  PIC X(18) VALUE SPACES.
003800******************************************************************
003900 01  SWP-RPT-SCENARIO-LINE REDEFINES SWP-RPT-HEADER-LINE.
004000     05  SWS-SCENARIO-ID         PIC X(08).
004100     05  FILLER                  PIC X(02) VALUE SPACES.
004200     05  SWS-INIT-CORPUS         PIC Z(10)9.99.
004300     05  FILLER                  PIC X(02) VALUE SPACES.
004400     05  SWS-TOTAL-WDRAWN        PIC Z(10)9.99.
004500     05  FILLER                  PIC X(02) VALUE SPACES.
004600     05  SWS-ENDING-CORPUS       PIC Z(10)9.99.
004700     05  FILLER                  PIC X(02) VALUE SPACES.
004800     05  SWS-MONTHS-SIM          PIC ZZZ9.
004900     05  FILLER                  PIC X(01) VALUE SPACES.
005000     05  SWS-STATUS-OR-ERROR     PIC X(30).
005100     05  FILLER                  PIC X(39) VALUE SPACES.
005200******************************************************************
005300 01  SWP-RPT-TOTAL-LINE REDEFINES SWP-RPT-HEADER-LINE.
005400     05  SWT-LEGEND              PIC X(26) VALUE
005500         'JOB TOTALS - SCENARIOS = '.
005600     05  SWT-SCENARIO-COUNT      PIC ZZZ,ZZ9.
005700     05  SWT-LEGEND2             PIC X(14) VALUE
005800         '  EXHAUSTED = '.
005900     05  SWT-EXHAUSTED-COUNT     PIC ZZZ,ZZ9.
006000     05  FILLER                  PIC X(02) VALUE SPACES.
006100     05  SWT-GRAND-WITHDRAWN     PIC Z(11)9.99.
006200     05  FILLER                  PIC X(61) VALUE SPACES.
006300******************************************************************
006400* JOB-LEVEL ACCUMULATOR, RESET ONCE AT 000-MAIN AND PRINTED BY   *
006500* 800-WRITE-JOB-TOTALS.                                          *
006600******************************************************************
006700 01  SWPW-GRAND-WITHDRAWN        PIC S9(15)V9(06) VALUE ZERO.
