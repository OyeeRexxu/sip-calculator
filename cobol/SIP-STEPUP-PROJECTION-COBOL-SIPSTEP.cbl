000100******************************************************************
000200* PROGRAM: SIPSTEP                                               *
000300* AUTHOR:  R S KOWALSKI                                          *
000400* INSTALLATION: HIGHCREST DATA PROCESSING CTR                   *
000500* DATE-WRITTEN: 06-03-89                                         *
000600* PURPOSE: PROJECTS THE FUTURE VALUE OF A STEP-UP SIP PLUS AN    *
000700*          OPTIONAL LUMP-SUM INVESTMENT, SCENARIO BY SCENARIO,   *
000800*          FROM THE SIPPARM INPUT FILE.  WRITES A MONTH-BY-      *
000900*          MONTH SCHEDULE TO SIPDETL AND ONE SUMMARY LINE PER    *
001000*          SCENARIO PLUS JOB TOTALS TO SIPSUMR.                  *
001100******************************************************************
001200*-----------------------------------------------------------*
001300* CHANGE LOG                                                 *
001400*-----------------------------------------------------------*
001500*  06-03-89  RSK  ORIGINAL PROGRAM FOR PLANNING DEPT STEP-UP  *
001600*                 SIP PROJECTION REQUEST 89-0047.             *
001700*  02-14-90  RSK  CORRECTED STEP-UP FACTOR TO COMPOUND ONCE   *
001800*                 PER COMPLETED YEAR, NOT PER MONTH.          *
001900*  11-19-91  RSK  ADDED LUMP-SUM TIMING OPTION (TODAY VS      *
002000*                 AFTER-ONE-MONTH), REQ 91-0203.              *
002100*  11-19-91  RSK  ADDED INVESTED-TO-DATE RUNNING TOTAL TO     *
002200*                 THE MONTHLY DETAIL LINE.                    *
002300*  04-02-96  TMB  ADDED ANNUITY-DUE TIMING OPTION, REQ        *
002400*                 96-0114.  SPLIT WORKING-STORAGE INTO        *
002500*                 SIPWORK/SIPDETL/SIPRPTL COPY MEMBERS.       *
002600*  04-02-96  TMB  ADDED CR/L INDIAN-UNIT REPORT COLUMNS.      *
002700*  02-09-98  TMB  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN    *
002800*                 THIS PROGRAM, NONE TO FIX.  SIGNED OFF.     *
002900*  01-11-99  TMB  Y2K FOLLOW-UP - CURRENT-DATE BLOCK HOLDS    *
003000*                 ONLY THE RUN STAMP, NOT USED IN ANY         *
003100*                 CALCULATION, NO EXPOSURE.                  *
003200*  08-24-02  JPL  ADDED JOB-TOTALS GRAND TOTAL LINE AND       *
003300*                 SCENARIO COUNT TO END-OF-JOB REPORT.        *
003400*  03-30-05  JPL  WIDENED SIP-LUMP-SUM AND SIP-MONTHLY-AMT TO *
003500*                 9(09) PER PLANNING DEPT REQUEST 05-0071.    *
003520*  01-15-07  JPL  ADDED WS-DETAIL-LINE-COUNT AND WS-ZERO-RATE- *
003540*                 SW 77-LEVEL SCRATCH ITEMS PER QA AUDIT       *
003550*                 07-0019.                                    *
003560*  01-15-07  JPL  COLLAPSED OPEN/HEADER/FIRST-READ LOGIC IN    *
003570*                 000-MAIN INTO ONE PERFORM...THRU 110-EXIT.   *
003580*  01-29-07  JPL  DROPPED THE 6-BYTE FILLER FROM WS-CRL-TEXT   *
003582*                 SO IT IS EXACTLY 18 BYTES (NUMBER-PART +     *
003584*                 SUFFIX-PART) - THE SAME WIDTH AS THE WIDENED *
003586*                 SRS-*-FMT FIELDS IN SIPRPTL NOW TAKE, SO THE *
003588*                 CR/L SUFFIX MOVES ACROSS INSTEAD OF FALLING  *
003590*                 OFF THE RIGHT OF A TOO-NARROW FIELD.         *
003592*                 QA AUDIT 07-0026.                            *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     SIPSTEP.
003900 AUTHOR.         R S KOWALSKI.
004000 INSTALLATION.   HIGHCREST DATA PROCESSING CTR.
004100 DATE-WRITTEN.   06-03-89.
004200 DATE-COMPILED.
004300 SECURITY.       HIGHCREST INTERNAL USE ONLY - PLANNING DEPT BATCH.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS SIP-NUMERIC-PCT IS '0' THRU '9'
005000     UPSI-0 ON STATUS IS SIP-RERUN-SWITCH.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     SELECT SIP-PARAM-FILE   ASSIGN TO SIPPARM
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS  IS  WS-PARAM-STATUS.
005800*
005900     SELECT SIP-DETAIL-FILE  ASSIGN TO SIPDETL
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-DETAIL-STATUS.
006200*
006300     SELECT SIP-SUMMARY-FILE ASSIGN TO SIPSUMR
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-SUMMARY-STATUS.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  SIP-PARAM-FILE RECORDING MODE F.
007100     COPY SIPPARM.
007200*
007300 FD  SIP-DETAIL-FILE RECORDING MODE F.
007400 01  SIP-DETAIL-FILE-REC        PIC X(60).
007500*
007600 FD  SIP-SUMMARY-FILE RECORDING MODE F.
007700 01  SIP-SUMMARY-FILE-REC       PIC X(132).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  WS-FIELDS.
008200     05  WS-PARAM-STATUS            PIC X(02) VALUE SPACES.
008300         88  WS-PARAM-OK                     VALUE '00'.
008400         88  WS-PARAM-EOF                     VALUE '10'.
008500     05  WS-DETAIL-STATUS           PIC X(02) VALUE SPACES.
008600     05  WS-SUMMARY-STATUS          PIC X(02) VALUE SPACES.
008700*
008800 01  SWITCHES.
008900     05  SIP-PARAM-EOF-SW           PIC X(01) VALUE 'N'.
009000         88  SIP-PARAM-AT-EOF                 VALUE 'Y'.
009100     05  SIP-REJECT-SW              PIC X(01) VALUE 'N'.
009200         88  SIP-SCENARIO-REJECTED            VALUE 'Y'.
009300*
009310* SCRATCH 77-LEVEL ITEMS - SEE CHANGE LOG ENTRY 01-15-07.
009320 77  WS-DETAIL-LINE-COUNT        PIC S9(05) COMP VALUE ZERO.
009330 77  WS-ZERO-RATE-SW             PIC X(01) VALUE 'N'.
009340*
009400 01  SYSTEM-DATE-AND-TIME.
009500     05  CURRENT-DATE.
009600         10  CURRENT-YEAR           PIC 9(02).
009700         10  CURRENT-MONTH          PIC 9(02).
009800         10  CURRENT-DAY            PIC 9(02).
009900     05  CURRENT-TIME.
010000         10  CURRENT-HOUR           PIC 9(02).
010100         10  CURRENT-MINUTE         PIC 9(02).
010200         10  CURRENT-SECOND         PIC 9(02).
010300         10  CURRENT-HNDSEC         PIC 9(02).
010400*
010500* COPYBOOK WORKING ACCUMULATORS, DETAIL LINES, REPORT LINES
010600*
010700     COPY SIPWORK.
010800     COPY SIPDETL.
010900     COPY SIPRPTL.
011000*
011100* INDIAN-UNIT CURRENCY FORMAT WORK AREA
011200*
011300 01  WS-CRL-AMOUNT               PIC S9(15)V9(02) VALUE ZERO.
011400 01  WS-CRL-DISPLAY              PIC Z(11)9.99.
011500 01  WS-CRL-SUFFIX               PIC X(03) VALUE SPACES.
011600 01  WS-CRL-TEXT.
011700     05  WS-CRL-NUMBER-PART      PIC X(15).
011800     05  WS-CRL-SUFFIX-PART      PIC X(03).
012000*
012100 PROCEDURE DIVISION.
012200*
012300 000-MAIN.
012400*
012500     ACCEPT CURRENT-DATE FROM DATE.
012600     ACCEPT CURRENT-TIME FROM TIME.
012700*
012800     DISPLAY '****************************************************'.
012900     DISPLAY 'SIPSTEP STARTED DATE = ' CURRENT-MONTH '/'
013000             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
013100     DISPLAY '            TIME = ' CURRENT-HOUR ':'
013200             CURRENT-MINUTE ':' CURRENT-SECOND.
013300     DISPLAY 'HIGHCREST SIP STEP-UP PROJECTION BATCH RUN'.
013400     DISPLAY '****************************************************'.
013500*
013600     PERFORM 100-OPEN-FILES THRU 110-EXIT.
014000*
014100     PERFORM 200-PROCESS-SCENARIO
014200         UNTIL SIP-PARAM-AT-EOF.
014300*
014400     PERFORM 820-WRITE-JOB-TOTALS.
014500     PERFORM 400-CLOSE-FILES.
014600*
014700     DISPLAY 'SIPSTEP END OF JOB - SCENARIOS PROCESSED: '
014800             SIPW-SCENARIO-COUNT.
014820     DISPLAY 'SIPSTEP END OF JOB - DETAIL LINES WRITTEN: '
014840             WS-DETAIL-LINE-COUNT.
014900*
015000     STOP RUN.
015100*
015200 100-OPEN-FILES.
015300*
015400     OPEN INPUT  SIP-PARAM-FILE.
015500     OPEN OUTPUT SIP-DETAIL-FILE.
015600     OPEN OUTPUT SIP-SUMMARY-FILE.
015620*
015640 102-WRITE-DETAIL-HEADER.
015650*
015660     IF WS-DETAIL-STATUS = '00' OR WS-DETAIL-STATUS = SPACES
015670         WRITE SIP-DETAIL-FILE-REC FROM SIP-DETAIL-HEADER-LINE
015680     END-IF.
015690*
015700 104-WRITE-SUMMARY-HEADER.
015710*
015720     IF WS-SUMMARY-STATUS = '00' OR WS-SUMMARY-STATUS = SPACES
015730         WRITE SIP-SUMMARY-FILE-REC FROM SIP-RPT-HEADER-LINE
015740     END-IF.
015750*
015800 110-READ-PARAM-FILE.
015900*
016000     READ SIP-PARAM-FILE
016050         AT END GO TO 110-EOF.
016070     GO TO 110-EXIT.
016080*
016090 110-EOF.
016100     MOVE 'Y' TO SIP-PARAM-EOF-SW.
016150*
016180 110-EXIT.
016190     EXIT.
016200*
016300*-----------------------------------------------------------*
016400* 200-PROCESS-SCENARIO - ONE PASS PER INPUT RECORD.  DERIVES *
016500* MONTHS/RATE/STEP-UP FRACTION, RUNS THE MONTH LOOP, WRITES  *
016600* THE SCENARIO SUMMARY, THEN READS THE NEXT SCENARIO.        *
016700*-----------------------------------------------------------*
016800 200-PROCESS-SCENARIO.
016900*
017000     ADD 1 TO SIPW-SCENARIO-COUNT.
017100*
017200     INITIALIZE SIPW-BALANCE     SIPW-TOTAL-SIP
017300                SIPW-TOTAL-LUMP  SIPW-STEPUP-FACTOR
017400                SIPW-STEPUP-YR   SIPW-PRINCIPAL
017500                SIPW-FUTURE-VALUE SIPW-RETURNS.
017600*
017700     MOVE 1 TO SIPW-STEPUP-FACTOR.
017800*
017900     COMPUTE SIPW-TOTAL-MONTHS = SIP-YEARS * 12.
018000     COMPUTE SIPW-MONTHLY-RATE ROUNDED =
018100             SIP-ANNUAL-RET / 100 / 12.
018200     COMPUTE SIPW-STEPUP-FRACTION ROUNDED =
018300             SIP-STEPUP-PCT / 100.
018400*
018500     PERFORM 210-PROCESS-MONTH
018600         VARYING SIPW-MONTH-CTR FROM 1 BY 1
018700         UNTIL SIPW-MONTH-CTR > SIPW-TOTAL-MONTHS.
018800*
018900     PERFORM 220-FINISH-SCENARIO.
019000     PERFORM 230-WRITE-SIP-SUMMARY.
019100*
019200     PERFORM 110-READ-PARAM-FILE.
019300*
019400*-----------------------------------------------------------*
019500* 210-PROCESS-MONTH - ONE CALENDAR MONTH OF THE SCHEDULE.    *
019600* ORDER OF STEPS FOLLOWS PLANNING DEPT REQ 96-0114 EXACTLY:  *
019700* DUE-FLAG 'Y' SIP BEFORE GROWTH, LUMP SUM BEFORE GROWTH OF  *
019800* ITS OWN MONTH, GROWTH, THEN DUE-FLAG 'N' SIP AFTER GROWTH. *
019900*-----------------------------------------------------------*
020000 210-PROCESS-MONTH.
020100*
020200     PERFORM 212-COMPUTE-STEPUP-FACTOR.
020300*
020400     COMPUTE SIPW-SIP-THIS-MONTH ROUNDED =
020500             SIP-MONTHLY-AMT * SIPW-STEPUP-FACTOR.
020600*
020700     IF SIP-DUE-BEGIN-MONTH
020800         ADD SIPW-SIP-THIS-MONTH TO SIPW-BALANCE
020900         ADD SIPW-SIP-THIS-MONTH TO SIPW-TOTAL-SIP
021000     END-IF.
021100*
021200     IF SIP-LUMP-SUM > 0
021300         IF SIPW-MONTH-CTR = 1 AND SIP-LS-AT-MONTH-1
021400             ADD SIP-LUMP-SUM TO SIPW-BALANCE
021500             ADD SIP-LUMP-SUM TO SIPW-TOTAL-LUMP
021600         END-IF
021700         IF SIPW-MONTH-CTR = 2 AND SIP-LS-AT-MONTH-2
021800             ADD SIP-LUMP-SUM TO SIPW-BALANCE
021900             ADD SIP-LUMP-SUM TO SIPW-TOTAL-LUMP
022000         END-IF
022100     END-IF.
022200*
022300     IF SIPW-MONTHLY-RATE > 0
022400         COMPUTE SIPW-BALANCE ROUNDED =
022500                 SIPW-BALANCE * (1 + SIPW-MONTHLY-RATE)
022550     ELSE
022560         MOVE 'Y' TO WS-ZERO-RATE-SW
022600     END-IF.
022700*
022800     IF SIP-DUE-END-MONTH
022900         ADD SIPW-SIP-THIS-MONTH TO SIPW-BALANCE
023000         ADD SIPW-SIP-THIS-MONTH TO SIPW-TOTAL-SIP
023100     END-IF.
023200*
023300     PERFORM 216-WRITE-SIP-DETAIL.
023400*
023500*-----------------------------------------------------------*
023600* 212-COMPUTE-STEPUP-FACTOR - THE STEP-UP APPLIES ONCE PER   *
023700* COMPLETED YEAR, NOT PER MONTH (CORRECTED 02-14-90).  THE   *
023800* FACTOR IS ADVANCED BY ONE MULTIPLICATION THE MOMENT THE    *
023900* INTEGER YEAR NUMBER (M-1) DIV 12 TICKS OVER, SO THE 39     *
024000* POSSIBLE YEAR BOUNDARIES EACH COST ONE MULTIPLY, NOT AN    *
024100* EXPONENT FUNCTION.                                         *
024200*-----------------------------------------------------------*
024300 212-COMPUTE-STEPUP-FACTOR.
024400*
024500     COMPUTE SIPW-STEPUP-SUB = (SIPW-MONTH-CTR - 1) / 12.
024600*
024700     PERFORM 214-ADVANCE-STEPUP-YEAR
024800         UNTIL SIPW-STEPUP-YR NOT < SIPW-STEPUP-SUB.
024900*
025000 214-ADVANCE-STEPUP-YEAR.
025100*
025200     COMPUTE SIPW-STEPUP-FACTOR ROUNDED =
025300             SIPW-STEPUP-FACTOR * (1 + SIPW-STEPUP-FRACTION).
025400     ADD 1 TO SIPW-STEPUP-YR.
025500*
025600 216-WRITE-SIP-DETAIL.
025700*
025800     MOVE SIP-SCENARIO-ID        TO SIPD-SCENARIO-ID.
025900     MOVE SIPW-MONTH-CTR         TO SIPD-MONTH.
025950     ADD 1 TO WS-DETAIL-LINE-COUNT.
026000     COMPUTE SIPD-SIP-AMT ROUNDED  = SIPW-SIP-THIS-MONTH.
026100     COMPUTE SIPD-INVESTED ROUNDED = SIPW-TOTAL-SIP + SIPW-TOTAL-LUMP.
026200     COMPUTE SIPD-VALUE ROUNDED    = SIPW-BALANCE.
026300*
026400     WRITE SIP-DETAIL-FILE-REC FROM SIP-DETAIL-REC.
026500*
026600 220-FINISH-SCENARIO.
026700*
026800     COMPUTE SIPW-PRINCIPAL = SIPW-TOTAL-SIP + SIPW-TOTAL-LUMP.
026900     MOVE SIPW-BALANCE TO SIPW-FUTURE-VALUE.
027000*
027100     IF SIPW-FUTURE-VALUE > SIPW-PRINCIPAL
027200         COMPUTE SIPW-RETURNS = SIPW-FUTURE-VALUE - SIPW-PRINCIPAL
027300     ELSE
027400         MOVE ZERO TO SIPW-RETURNS
027500     END-IF.
027520     IF WS-ZERO-RATE-SW = 'Y'
027540         DISPLAY 'SIPSTEP WARNING - ZERO MONTHLY RATE SCENARIO '
027550                 SIP-SCENARIO-ID
027560         MOVE 'N' TO WS-ZERO-RATE-SW
027580     END-IF.
027600*
027700 230-WRITE-SIP-SUMMARY.
027800*
027900     MOVE SIP-SCENARIO-ID          TO SIPS-SCENARIO-ID.
028000     COMPUTE SIPS-LUMP-INVESTED ROUNDED = SIPW-TOTAL-LUMP.
028100     COMPUTE SIPS-SIP-INVESTED ROUNDED  = SIPW-TOTAL-SIP.
028200     COMPUTE SIPS-FUTURE-VALUE ROUNDED  = SIPW-FUTURE-VALUE.
028300     COMPUTE SIPS-RETURNS ROUNDED       = SIPW-RETURNS.
028400*
028500     ADD SIPW-PRINCIPAL     TO SIPW-GRAND-INVESTED.
028600     ADD SIPW-FUTURE-VALUE  TO SIPW-GRAND-FUTURE-VALUE.
028700*
028800     MOVE SIPS-SCENARIO-ID    TO SRS-SCENARIO-ID.
028900     MOVE SIPS-LUMP-INVESTED  TO SRS-LUMP-INVESTED.
029000     MOVE SIPS-SIP-INVESTED  TO SRS-SIP-INVESTED.
029100     MOVE SIPS-FUTURE-VALUE  TO SRS-FUTURE-VALUE.
029200     MOVE SIPS-RETURNS       TO SRS-WEALTH-GAIN.
029300*
029400     MOVE SIPS-LUMP-INVESTED TO WS-CRL-AMOUNT.
029500     PERFORM 240-FORMAT-INDIAN-AMOUNT.
029600     MOVE WS-CRL-TEXT        TO SRS-LUMP-INVESTED-FMT.
029700*
029800     MOVE SIPS-SIP-INVESTED  TO WS-CRL-AMOUNT.
029900     PERFORM 240-FORMAT-INDIAN-AMOUNT.
030000     MOVE WS-CRL-TEXT        TO SRS-SIP-INVESTED-FMT.
030100*
030200     MOVE SIPS-FUTURE-VALUE  TO WS-CRL-AMOUNT.
030300     PERFORM 240-FORMAT-INDIAN-AMOUNT.
030400     MOVE WS-CRL-TEXT        TO SRS-FUTURE-VALUE-FMT.
030500*
030600     MOVE SIPS-RETURNS       TO WS-CRL-AMOUNT.
030700     PERFORM 240-FORMAT-INDIAN-AMOUNT.
030800     MOVE WS-CRL-TEXT        TO SRS-WEALTH-GAIN-FMT.
030900*
031000     IF WS-SUMMARY-STATUS = '00' OR WS-SUMMARY-STATUS = SPACES
031100         WRITE SIP-SUMMARY-FILE-REC FROM SIP-RPT-SCENARIO-LINE
031200     END-IF.
031300*
031400*-----------------------------------------------------------*
031500* 240-FORMAT-INDIAN-AMOUNT - CURRENCY-FORMAT HELPER.  CRORE  *
031600* AT 1,00,00,000 AND ABOVE, LAKH AT 1,00,000 AND ABOVE,      *
031700* PLAIN RUPEES BELOW THAT.  BUCKETS ARE TESTED WITH COMPUTE/ *
031800* COMPARE, NOT AN INTRINSIC FUNCTION.  04-02-96 TMB REQ      *
031900* 96-0114.                                                   *
032000*-----------------------------------------------------------*
032100 240-FORMAT-INDIAN-AMOUNT.
032200*
032300     IF WS-CRL-AMOUNT >= 10000000
032400         COMPUTE WS-CRL-DISPLAY ROUNDED = WS-CRL-AMOUNT / 10000000
032500         MOVE ' CR'            TO WS-CRL-SUFFIX
032600     ELSE
032700         IF WS-CRL-AMOUNT >= 100000
032800             COMPUTE WS-CRL-DISPLAY ROUNDED = WS-CRL-AMOUNT / 100000
032900             MOVE ' L'         TO WS-CRL-SUFFIX
033000         ELSE
033100             MOVE WS-CRL-AMOUNT TO WS-CRL-DISPLAY
033200             MOVE SPACES        TO WS-CRL-SUFFIX
033300         END-IF
033400     END-IF.
033500*
033600     MOVE WS-CRL-DISPLAY      TO WS-CRL-NUMBER-PART.
033700     MOVE WS-CRL-SUFFIX       TO WS-CRL-SUFFIX-PART.
033800*
033900 400-CLOSE-FILES.
034000*
034100     CLOSE SIP-PARAM-FILE.
034200     CLOSE SIP-DETAIL-FILE.
034300     CLOSE SIP-SUMMARY-FILE.
034400*
035700 820-WRITE-JOB-TOTALS.
035800*
035900     MOVE SIPW-SCENARIO-COUNT       TO SRT-SCENARIO-COUNT.
036000     MOVE SIPW-GRAND-INVESTED       TO SRT-GRAND-INVESTED.
036100     MOVE SIPW-GRAND-FUTURE-VALUE    TO SRT-GRAND-FUTURE-VALUE.
036200*
036300     IF WS-SUMMARY-STATUS = '00' OR WS-SUMMARY-STATUS = SPACES
036400         WRITE SIP-SUMMARY-FILE-REC FROM SIP-RPT-TOTAL-LINE
036500     END-IF.
036600*
036700 END PROGRAM SIPSTEP.
