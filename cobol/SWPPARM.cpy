000100******************************************************************
000200* SWPPARM.CPY                                                   *
000300* SWP SIMULATION - INPUT PARAMETER RECORD                       *
000400* ONE SCENARIO PER RECORD, READ IN FILE ORDER BY SWPSIM.        *
000500*------------------------------------------------------------- *
000600* CHANGE LOG                                                    *
000700*  09-14-90  RSK  ORIGINAL LAYOUT FOR WITHDRAWAL-PLAN PROJECT.  *
000800*  03-05-93  RSK  ADDED SWP-START-YEAR DEFERRAL FIELD.           *
000900*  07-30-97  TMB  ADDED SWP-TIMING FLAG, REQ 97-0261.            *
001000*  02-09-98  TMB  Y2K REVIEW - NO DATE FIELDS, OK AS IS.         *
001100*  08-24-02  JPL  WIDENED FILLER FOR FUTURE ADVISOR-CODE FIELD.  *
001200******************************************************************
001300 01  SWP-PARAM-REC.
001400     05  SWP-SCENARIO-ID         PIC X(08).
001500     05  SWP-INIT-CORPUS         PIC 9(11).
001600     05  SWP-ANNUAL-RET          PIC 9(03)V99.
001700     05  SWP-TENURE-YEARS        PIC 9(02).
001800     05  SWP-START-YEAR          PIC 9(02).
001900     05  SWP-WDRAW-PCT           PIC 9(03)V99.
002000     05  SWP-TIMING              PIC X(01).
002100         88  SWP-TIMING-START-OF-MONTH   VALUE 'S'.
002200         88  SWP-TIMING-END-OF-MONTH     VALUE 'E'.
002300     05  FILLER                  PIC X(10).
002400******************************************************************
002500* ALTERNATE VIEW OF THE TWO RATE FIELDS - SAME TECHNIQUE AS      *
002600* SIPPARM.CPY.  07-30-97 TMB REQ 97-0261.                        *
002700******************************************************************
002800 01  SWP-PARAM-RATES-ALT REDEFINES SWP-PARAM-REC.
002900     05  FILLER                  PIC X(19).
003000     05  SWP-ANNUAL-RET-WHOLE    PIC 9(03).
003100     05  SWP-ANNUAL-RET-FRAC     PIC 99.
003200     05  FILLER                  PIC X(04).
003300     05  SWP-WDRAW-PCT-WHOLE     PIC 9(03).
003400     05  SWP-WDRAW-PCT-FRAC      PIC 99.
003500     05  FILLER                  PIC X(11).
