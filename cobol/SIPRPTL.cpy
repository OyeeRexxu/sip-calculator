000100******************************************************************
000200* SIPRPTL.CPY                                                   *
000300* SIP STEP-UP PROJECTION - PER-SCENARIO SUMMARY RECORD AND THE  *
000400* SIP-SUMMARY PRINT-LINE LAYOUTS.  THE THREE PRINT LINES        *
000500* (HEADING, SCENARIO, GRAND-TOTAL) ALL REDEFINE ONE PRINT AREA  *
000600* THE WAY COVIDCBL'S HEADER0/HEADER1/BODY DO.                   *
000700*------------------------------------------------------------- *
000800* CHANGE LOG                                                    *
000900*  06-03-89  RSK  ORIGINAL SUMMARY RECORD.                       *
001000*  11-19-91  RSK  ADDED SIPS-RETURNS COLUMN.                     *
001100*  04-02-96  TMB  ADDED CR/L REPORT COLUMNS, REQ 96-0114.        *
001200*  02-09-98  TMB  Y2K REVIEW - NO DATE FIELDS, OK AS IS.         *
001300*  08-24-02  JPL  ADDED GRAND-TOTAL PRINT LINE.                  *
001350*  01-29-07  JPL  WIDENED THE SRS-*-FMT COLUMNS TO 18 BYTES -    *
001360*                 12 WAS ONLY WIDE ENOUGH FOR THE FIRST 12 OF   *
001370*                 WS-CRL-TEXT'S 15-BYTE NUMBER PART, SO THE     *
001380*                 CR/L SUFFIX NEVER PRINTED.  NARROWED THE RAW   *
001390*                 Z(8)9.99 COLUMNS AND THE SCENARIO-LINE TAIL    *
001400*                 FILLER TO KEEP THE LINE AT 132 BYTES, AND      *
001410*                 WIDENED THE TOTAL-LINE TAIL FILLER BY 2 BYTES  *
001420*                 TO BRING IT TO 132 AS WELL - NEITHER LINE HAD  *
001430*                 ADDED UP RIGHT.  QA AUDIT 07-0026.             *
001440******************************************************************
001500 01  SIP-SUMMARY-REC.
001600     05  SIPS-SCENARIO-ID        PIC X(08).
001700     05  SIPS-LUMP-INVESTED      PIC 9(13)V99.
001800     05  SIPS-SIP-INVESTED       PIC 9(13)V99.
001900     05  SIPS-FUTURE-VALUE       PIC 9(13)V99.
002000     05  SIPS-RETURNS            PIC 9(13)V99.
002100     05  FILLER                  PIC X(08).
002200******************************************************************
002300* REPORT PRINT AREA - 132 COLUMN LINE-PRINTER WIDTH.             *
002400******************************************************************
002500 01  SIP-RPT-HEADER-LINE.
002600     05  SRH-TITLE               PIC X(40)  VALUE
002700         'HIGHCREST SIP STEP-UP PROJECTION REPORT'.
002800     05  SRH-COL1                PIC X(10)  VALUE 'SCENARIO'.
002900     05  SRH-COL2                PIC X(16)  VALUE 'LUMP INVESTED'.
003000     05  SRH-COL3                PIC X(16)  VALUE 'SIP INVESTED'.
003100     05  SRH-COL4                PIC X(16)  VALUE 'FUTURE VALUE'.
003200     05  SRH-COL5                PIC X(16)  VALUE 'WEALTH GAIN'.
003300     05  FILLER                  PIC X(18)  VALUE SPACES.
003400******************************************************************
003500 01  SIP-RPT-SCENARIO-LINE REDEFINES SIP-RPT-HEADER-LINE.
003600     05  SRS-SCENARIO-ID         PIC X(08).
003700     05  FILLER                  PIC X(02) VALUE SPACES.
003800     05  SRS-LUMP-INVESTED       PIC Z(8)9.99.
003900     05  SRS-LUMP-INVESTED-FMT   PIC X(18).
004000     05  SRS-SIP-INVESTED        PIC Z(8)9.99.
004100     05  SRS-SIP-INVESTED-FMT    PIC X(18).
004200     05  SRS-FUTURE-VALUE        PIC Z(8)9.99.
004300     05  SRS-FUTURE-VALUE-FMT    PIC X(18).
004400     05  SRS-WEALTH-GAIN         PIC Z(8)9.99.
004500     05  SRS-WEALTH-GAIN-FMT     PIC X(18).
004600     05  FILLER                  PIC X(02) VALUE SPACES.
004700******************************************************************
004800 01  SIP-RPT-TOTAL-LINE REDEFINES SIP-RPT-HEADER-LINE.
004900     05  SRT-LEGEND              PIC X(26) VALUE
005000         'JOB TOTALS - SCENARIOS = '.
005100     05  SRT-SCENARIO-COUNT      PIC ZZZ,ZZ9.
005200     05  FILLER                  PIC X(02) VALUE SPACES.
005300     05  SRT-GRAND-INVESTED      PIC Z(11)9.99.
005400     05  FILLER                  PIC X(02) VALUE SPACES.
005500     05  SRT-GRAND-FUTURE-VALUE  PIC Z(11)9.99.
005600     05  FILLER                  PIC X(65) VALUE SPACES.
005700******************************************************************
005800* JOB-LEVEL ACCUMULATORS, RESET ONCE AT 000-MAIN AND PRINTED BY  *
005900* 800-WRITE-JOB-TOTALS.                                          *
006000******************************************************************
006100 01  SIPW-GRAND-INVESTED         PIC S9(15)V9(06) VALUE ZERO.
006200 01  SIPW-GRAND-FUTURE-VALUE     PIC S9(15)V9(06) VALUE ZERO.
