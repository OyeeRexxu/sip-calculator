000100******************************************************************
000200* PROGRAM: SWPSIM                                                *
000300* AUTHOR:  R S KOWALSKI                                          *
000400* INSTALLATION: HIGHCREST DATA PROCESSING CTR                    *
000500* DATE-WRITTEN: 09-14-90                                         *
000600* PURPOSE: SIMULATES A SYSTEMATIC WITHDRAWAL PLAN AGAINST A      *
000700*          STARTING CORPUS, SCENARIO BY SCENARIO, FROM THE       *
000800*          SWPPARM INPUT FILE.  WRITES A MONTH-BY-MONTH          *
000900*          SCHEDULE TO SWPDETL AND ONE SUMMARY LINE PER          *
001000*          SCENARIO PLUS JOB TOTALS TO SWPSUMR.                  *
001100******************************************************************
001200*-----------------------------------------------------------*
001300* CHANGE LOG                                                 *
001400*-----------------------------------------------------------*
001500*  09-14-90  RSK  ORIGINAL PROGRAM FOR PLANNING DEPT          *
001600*                 WITHDRAWAL-PLAN PROJECTION REQUEST 90-0118. *
001700*  03-05-93  RSK  ADDED GROWTH-ONLY DEFERRAL PERIOD AND THE   *
001800*                 START-YEAR VALIDATION AGAINST TENURE, REQ   *
001900*                 93-0054.                                    *
002000*  03-05-93  RSK  ADDED DEPLETED-CORPUS STOP LOGIC - A MONTH  *
002100*                 WITH ZERO OR NEGATIVE OPENING BALANCE NOW    *
002200*                 WRITES ONE MARKER ROW AND ENDS THE SCHEDULE. *
002300*  07-30-97  TMB  ADDED START/END OF MONTH TIMING OPTION, REQ *
002400*                 97-0261.  SPLIT WORKING-STORAGE INTO         *
002500*                 SWPWORK/SWPDETL/SWPRPTL COPY MEMBERS.        *
002600*  02-09-98  TMB  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN     *
002700*                 THIS PROGRAM, NONE TO FIX.  SIGNED OFF.      *
002800*  01-11-99  TMB  Y2K FOLLOW-UP - CURRENT-DATE BLOCK HOLDS     *
002900*                 ONLY THE RUN STAMP, NOT USED IN ANY          *
003000*                 CALCULATION, NO EXPOSURE.                   *
003100*  08-24-02  JPL  ADDED JOB-TOTALS GRAND TOTAL LINE AND        *
003200*                 EXHAUSTED-SCENARIO COUNT TO END-OF-JOB       *
003300*                 REPORT.                                      *
003400*  03-30-05  JPL  WIDENED SWP-INIT-CORPUS TO 9(11) PER         *
003500*                 PLANNING DEPT REQUEST 05-0071.               *
003520*  01-15-07  JPL  ADDED WS-DETAIL-LINE-COUNT AND WS-NEG-WDRAW-  *
003540*                 SW 77-LEVEL SCRATCH ITEMS PER QA AUDIT        *
003550*                 07-0019.                                     *
003560*  01-15-07  JPL  FIXED 215-DEPLETED-MONTH TO ALSO ZERO         *
003570*                 SWPW-OPENING SO A NEGATIVE PRIOR CORPUS       *
003580*                 NEVER DISPLAYS AS NONZERO ON THE MARKER ROW.  *
003590*  01-15-07  JPL  RESTRUCTURED 210-PROCESS-MONTH INTO NUMBERED  *
003592*                 SUB-PARAGRAPHS WITH A PERFORM...THRU RANGE    *
003594*                 AND COLLAPSED OPEN/HEADER/FIRST-READ LOGIC IN *
003596*                 000-MAIN THE SAME WAY.                       *
003598*  01-22-07  JPL  SHORTENED THE START-YEAR REJECT MESSAGE IN    *
003600*                 205-REJECT-SCENARIO - IT WAS ONE BYTE OVER    *
003602*                 SWPS-ERROR AND STRING WAS QUIETLY DROPPING    *
003604*                 THE LAST CHARACTER.  ALSO PULLED THE          *
003606*                 240-FORMAT-INDIAN-AMOUNT PARAGRAPH AND ITS     *
003608*                 WS-CRL WORK AREA - LEFTOVER FROM COPYING       *
003610*                 SIPSTEP, NEVER PERFORMED HERE SINCE THIS       *
003612*                 REPORT IS PLAIN RUPEES ONLY.  QA AUDIT 07-0019.*
003660******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     SWPSIM.
003900 AUTHOR.         R S KOWALSKI.
004000 INSTALLATION.   HIGHCREST DATA PROCESSING CTR.
004100 DATE-WRITTEN.   09-14-90.
004200 DATE-COMPILED.
004300 SECURITY.       HIGHCREST INTERNAL USE ONLY - PLANNING DEPT BATCH.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS SWP-NUMERIC-PCT IS '0' THRU '9'
005000     UPSI-0 ON STATUS IS SWP-RERUN-SWITCH.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     SELECT SWP-PARAM-FILE   ASSIGN TO SWPPARM
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS  IS  WS-PARAM-STATUS.
005800*
005900     SELECT SWP-DETAIL-FILE  ASSIGN TO SWPDETL
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-DETAIL-STATUS.
006200*
006300     SELECT SWP-SUMMARY-FILE ASSIGN TO SWPSUMR
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-SUMMARY-STATUS.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  SWP-PARAM-FILE RECORDING MODE F.
007100     COPY SWPPARM.
007200*
007300 FD  SWP-DETAIL-FILE RECORDING MODE F.
007400 01  SWP-DETAIL-FILE-REC        PIC X(85).
007500*
007600 FD  SWP-SUMMARY-FILE RECORDING MODE F.
007700 01  SWP-SUMMARY-FILE-REC       PIC X(132).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  WS-FIELDS.
008200     05  WS-PARAM-STATUS            PIC X(02) VALUE SPACES.
008300         88  WS-PARAM-OK                     VALUE '00'.
008400         88  WS-PARAM-EOF                     VALUE '10'.
008500     05  WS-DETAIL-STATUS           PIC X(02) VALUE SPACES.
008600     05  WS-SUMMARY-STATUS          PIC X(02) VALUE SPACES.
008700*
008800 01  SWITCHES.
008900     05  SWP-PARAM-EOF-SW           PIC X(01) VALUE 'N'.
009000         88  SWP-PARAM-AT-EOF                 VALUE 'Y'.
009100     05  SWP-REJECT-SW              PIC X(01) VALUE 'N'.
009200         88  SWP-SCENARIO-REJECTED            VALUE 'Y'.
009300     05  SWP-STOP-SW                PIC X(01) VALUE 'N'.
009400         88  SWP-STOP-MONTH-LOOP               VALUE 'Y'.
009500*
009510* SCRATCH 77-LEVEL ITEMS - SEE CHANGE LOG ENTRY 01-15-07.
009520 77  WS-DETAIL-LINE-COUNT        PIC S9(05) COMP VALUE ZERO.
009530 77  WS-NEG-WDRAW-SW             PIC X(01) VALUE 'N'.
009540*
009600 01  SYSTEM-DATE-AND-TIME.
009700     05  CURRENT-DATE.
009800         10  CURRENT-YEAR           PIC 9(02).
009900         10  CURRENT-MONTH          PIC 9(02).
010000         10  CURRENT-DAY            PIC 9(02).
010100     05  CURRENT-TIME.
010200         10  CURRENT-HOUR           PIC 9(02).
010300         10  CURRENT-MINUTE         PIC 9(02).
010400         10  CURRENT-SECOND         PIC 9(02).
010500         10  CURRENT-HNDSEC         PIC 9(02).
010600*
010700* COPYBOOK WORKING ACCUMULATORS, DETAIL LINES, REPORT LINES
010800*
010900     COPY SWPWORK.
011000     COPY SWPDETL.
011100     COPY SWPRPTL.
011200*
012300 PROCEDURE DIVISION.
012400*
012500 000-MAIN.
012600*
012700     ACCEPT CURRENT-DATE FROM DATE.
012800     ACCEPT CURRENT-TIME FROM TIME.
012900*
013000     DISPLAY '****************************************************'.
013100     DISPLAY 'SWPSIM STARTED DATE = ' CURRENT-MONTH '/'
013200             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
013300     DISPLAY '            TIME = ' CURRENT-HOUR ':'
013400             CURRENT-MINUTE ':' CURRENT-SECOND.
013500     DISPLAY 'HIGHCREST SWP SIMULATION BATCH RUN'.
013600     DISPLAY '****************************************************'.
013700*
013800     PERFORM 100-OPEN-FILES THRU 110-EXIT.
014200*
014300     PERFORM 200-PROCESS-SCENARIO
014400         UNTIL SWP-PARAM-AT-EOF.
014500*
014600     PERFORM 820-WRITE-JOB-TOTALS.
014700     PERFORM 400-CLOSE-FILES.
014800*
014900     DISPLAY 'SWPSIM END OF JOB - SCENARIOS PROCESSED: '
015000             SWPW-SCENARIO-COUNT.
015020     DISPLAY 'SWPSIM END OF JOB - DETAIL LINES WRITTEN:  '
015040             WS-DETAIL-LINE-COUNT.
015100*
015200     STOP RUN.
015300*
015400 100-OPEN-FILES.
015500*
015600     OPEN INPUT  SWP-PARAM-FILE.
015700     OPEN OUTPUT SWP-DETAIL-FILE.
015800     OPEN OUTPUT SWP-SUMMARY-FILE.
015820*
015840 102-WRITE-DETAIL-HEADER.
015850*
015860     IF WS-DETAIL-STATUS = '00' OR WS-DETAIL-STATUS = SPACES
015870         WRITE SWP-DETAIL-FILE-REC FROM SWP-DETAIL-HEADER-LINE
015880     END-IF.
015890*
015900 104-WRITE-SUMMARY-HEADER.
015910*
015920     IF WS-SUMMARY-STATUS = '00' OR WS-SUMMARY-STATUS = SPACES
015930         WRITE SWP-SUMMARY-FILE-REC FROM SWP-RPT-HEADER-LINE
015940     END-IF.
015950*
016000 110-READ-PARAM-FILE.
016100*
016200     READ SWP-PARAM-FILE
016250         AT END GO TO 110-EOF.
016270     GO TO 110-EXIT.
016280*
016290 110-EOF.
016300     MOVE 'Y' TO SWP-PARAM-EOF-SW.
016350*
016380 110-EXIT.
016390     EXIT.
016400*
016500*-----------------------------------------------------------*
016600* 200-PROCESS-SCENARIO - ONE PASS PER INPUT RECORD.  VALIDATES *
016700* START-YEAR AGAINST TENURE FIRST; REJECTED SCENARIOS SKIP    *
016800* THE MONTH LOOP ENTIRELY, PER PLANNING DEPT REQ 93-0054.     *
016900*-----------------------------------------------------------*
017000 200-PROCESS-SCENARIO.
017100*
017200     ADD 1 TO SWPW-SCENARIO-COUNT.
017300     MOVE 'N' TO SWP-REJECT-SW.
017400     MOVE 'N' TO SWP-STOP-SW.
017500*
017600     INITIALIZE SWPW-BALANCE  SWPW-TOTAL-WITHDRAWN
017700                SWPW-CLOSING.
017800     MOVE ZERO TO SWPW-MONTHS-SIM.
017900*
018000     IF SWP-START-YEAR > SWP-TENURE-YEARS
018100         PERFORM 205-REJECT-SCENARIO
018200     ELSE
018300         COMPUTE SWPW-TOTAL-MONTHS = SWP-TENURE-YEARS * 12.
018400         COMPUTE SWPW-START-MONTH =
018500                 (SWP-START-YEAR - 1) * 12 + 1.
018600         COMPUTE SWPW-MONTHLY-RATE ROUNDED =
018700                 SWP-ANNUAL-RET / 100 / 12.
018800         COMPUTE SWPW-MONTHLY-WDRAW-RATE ROUNDED =
018900                 SWP-WDRAW-PCT / 100 / 12.
019000         MOVE SWP-INIT-CORPUS TO SWPW-BALANCE.
019020*
019040         IF SWP-WDRAW-PCT > 100
019060             MOVE 'Y' TO WS-NEG-WDRAW-SW
019080         ELSE
019090             MOVE 'N' TO WS-NEG-WDRAW-SW
019095         END-IF.
019100*
019200         PERFORM 210-PROCESS-MONTH THRU 210-EXIT
019300             VARYING SWPW-MONTH-CTR FROM 1 BY 1
019400             UNTIL SWPW-MONTH-CTR > SWPW-TOTAL-MONTHS
019500                OR SWP-STOP-MONTH-LOOP
019600     END-IF.
019700*
019800     PERFORM 230-WRITE-SWP-SUMMARY.
019900*
020000     PERFORM 110-READ-PARAM-FILE.
020100*
020200 205-REJECT-SCENARIO.
020300*
020400     MOVE 'Y' TO SWP-REJECT-SW.
020500     MOVE SPACES TO SWPS-ERROR.
020600     STRING 'START YEAR EXCEEDS TENURE YRS' DELIMITED BY SIZE
020700         INTO SWPS-ERROR.
020800*
020900*-----------------------------------------------------------*
021000* 210-PROCESS-MONTH - ONE CALENDAR MONTH OF THE SCHEDULE.     *
021100* A NON-POSITIVE OPENING BALANCE STOPS THE SCHEDULE WITH A    *
021200* 'DEPLETED' MARKER ROW (ALL MONEY FIELDS ZERO).  OTHERWISE   *
021300* THE MONTH IS EITHER GROWTH-ONLY (BEFORE THE DEFERRAL START  *
021400* MONTH) OR A WITHDRAWAL MONTH, TIMED 'S' OR 'E' PER REQ      *
021500* 97-0261.  A NON-POSITIVE CLOSING BALANCE STOPS THE SCHEDULE *
021600* AFTER THE ROW IS WRITTEN.                                  *
021700*-----------------------------------------------------------*
021800 210-PROCESS-MONTH.
021900*
022000     MOVE SWPW-BALANCE TO SWPW-OPENING.
022100*
022150     IF SWPW-OPENING NOT > 0
022160         PERFORM 215-DEPLETED-MONTH
022170         GO TO 210-EXIT
022180     END-IF.
022190*
022200     IF SWPW-MONTH-CTR < SWPW-START-MONTH
022210         GO TO 211-GROWTH-ONLY-MONTH
022220     END-IF.
022230     GO TO 212-WITHDRAWAL-MONTH.
022240*
022250 211-GROWTH-ONLY-MONTH.
022260*
022300     MOVE ZERO TO SWPW-WITHDRAWAL.
022400     COMPUTE SWPW-GROWTH ROUNDED =
022500             SWPW-OPENING * SWPW-MONTHLY-RATE.
022600     COMPUTE SWPW-CLOSING ROUNDED =
022700             SWPW-OPENING + SWPW-GROWTH.
022800     MOVE 'GROWTH ONLY ' TO SWPD-PHASE.
022900     GO TO 213-FINISH-MONTH.
023000*
023100 212-WITHDRAWAL-MONTH.
023200*
023300     IF SWP-TIMING-START-OF-MONTH
023400         COMPUTE SWPW-WITHDRAWAL ROUNDED =
023500                 SWPW-OPENING * SWPW-MONTHLY-WDRAW-RATE
023600         COMPUTE SWPW-GROWTH ROUNDED =
023700                 (SWPW-OPENING - SWPW-WITHDRAWAL) *
023800                 SWPW-MONTHLY-RATE
023900         COMPUTE SWPW-CLOSING ROUNDED =
024000                 SWPW-OPENING - SWPW-WITHDRAWAL +
024100                 SWPW-GROWTH
024200     ELSE
024300         COMPUTE SWPW-GROWTH ROUNDED =
024400                 SWPW-OPENING * SWPW-MONTHLY-RATE
024500         COMPUTE SWPW-WITHDRAWAL ROUNDED =
024600                 (SWPW-OPENING + SWPW-GROWTH) *
024700                 SWPW-MONTHLY-WDRAW-RATE
024800         COMPUTE SWPW-CLOSING ROUNDED =
024900                 SWPW-OPENING + SWPW-GROWTH -
025000                 SWPW-WITHDRAWAL
025100     END-IF.
025200     ADD SWPW-WITHDRAWAL TO SWPW-TOTAL-WITHDRAWN.
025300     MOVE 'WITHDRAWAL  ' TO SWPD-PHASE.
025350*
025400 213-FINISH-MONTH.
025450*
025500     MOVE SWPW-MONTH-CTR TO SWPW-MONTHS-SIM.
025600     MOVE SWPW-CLOSING TO SWPW-BALANCE.
025700     PERFORM 216-WRITE-SWP-DETAIL.
025800     IF SWPW-CLOSING NOT > 0
025900         MOVE 'Y' TO SWP-STOP-SW
026000     END-IF.
026050*
026080 210-EXIT.
026090     EXIT.
026100*
026300* 215-DEPLETED-MONTH - MARKER ROW, ALL MONEY FIELDS ZERO.
026400*
026500 215-DEPLETED-MONTH.
026600*
026700     MOVE ZERO TO SWPW-OPENING SWPW-WITHDRAWAL SWPW-GROWTH
026750                  SWPW-CLOSING.
026800     MOVE 'DEPLETED    ' TO SWPD-PHASE.
026900     MOVE SWPW-MONTH-CTR TO SWPW-MONTHS-SIM.
027000     MOVE SWPW-CLOSING TO SWPW-BALANCE.
027100     PERFORM 216-WRITE-SWP-DETAIL.
027200     MOVE 'Y' TO SWP-STOP-SW.
027300*
027400 216-WRITE-SWP-DETAIL.
027500*
027600     MOVE SWP-SCENARIO-ID        TO SWPD-SCENARIO-ID.
027700     MOVE SWPW-MONTH-CTR         TO SWPD-MONTH.
027750     ADD 1 TO WS-DETAIL-LINE-COUNT.
027800     COMPUTE SWPD-OPENING ROUNDED    = SWPW-OPENING.
027900     COMPUTE SWPD-WITHDRAWAL ROUNDED = SWPW-WITHDRAWAL.
028000     COMPUTE SWPD-GROWTH ROUNDED     = SWPW-GROWTH.
028100     COMPUTE SWPD-CLOSING ROUNDED    = SWPW-CLOSING.
028200*
028300     WRITE SWP-DETAIL-FILE-REC FROM SWP-DETAIL-REC.
028400*
028500 230-WRITE-SWP-SUMMARY.
028600*
028700     MOVE SWP-SCENARIO-ID TO SWPS-SCENARIO-ID.
028800     COMPUTE SWPS-INIT-CORPUS ROUNDED = SWP-INIT-CORPUS.
028900*
029000     IF SWP-SCENARIO-REJECTED
029100         MOVE ZERO TO SWPS-TOTAL-WDRAWN SWPS-ENDING-CORPUS
029200         MOVE ZERO TO SWPS-MONTHS-SIM
029300         MOVE SPACES TO SWPS-STATUS
029400     ELSE
029500         COMPUTE SWPS-TOTAL-WDRAWN ROUNDED = SWPW-TOTAL-WITHDRAWN.
029600         COMPUTE SWPS-ENDING-CORPUS ROUNDED = SWPW-CLOSING.
029700         MOVE SWPW-MONTHS-SIM TO SWPS-MONTHS-SIM.
029800         MOVE SPACES TO SWPS-ERROR.
029900         IF SWPW-CLOSING NOT > 0
030000             MOVE 'EXHAUSTED' TO SWPS-STATUS
030100             ADD 1 TO SWPW-EXHAUSTED-COUNT
030200         ELSE
030300             MOVE 'SURVIVED ' TO SWPS-STATUS
030400         END-IF
030500     END-IF.
030520     IF WS-NEG-WDRAW-SW = 'Y'
030540         DISPLAY 'SWPSIM WARNING - WDRAW RATE EXCEEDS 100 PCT '
030550                 SWPS-SCENARIO-ID
030560     END-IF.
030600*
030700     ADD SWPS-TOTAL-WDRAWN TO SWPW-GRAND-WITHDRAWN.
030800*
030900     MOVE SWPS-SCENARIO-ID   TO SWS-SCENARIO-ID.
031000     MOVE SWPS-INIT-CORPUS   TO SWS-INIT-CORPUS.
031100     MOVE SWPS-TOTAL-WDRAWN  TO SWS-TOTAL-WDRAWN.
031200     MOVE SWPS-ENDING-CORPUS TO SWS-ENDING-CORPUS.
031300     MOVE SWPS-MONTHS-SIM    TO SWS-MONTHS-SIM.
031400*
031500     IF SWP-SCENARIO-REJECTED
031600         MOVE SWPS-ERROR     TO SWS-STATUS-OR-ERROR
031700     ELSE
031800         MOVE SWPS-STATUS    TO SWS-STATUS-OR-ERROR
031900     END-IF.
032000*
032100     IF WS-SUMMARY-STATUS = '00' OR WS-SUMMARY-STATUS = SPACES
032200         WRITE SWP-SUMMARY-FILE-REC FROM SWP-RPT-SCENARIO-LINE
032300     END-IF.
032400*
035100 400-CLOSE-FILES.
035200*
035300     CLOSE SWP-PARAM-FILE.
035400     CLOSE SWP-DETAIL-FILE.
035500     CLOSE SWP-SUMMARY-FILE.
035600*
036900 820-WRITE-JOB-TOTALS.
037000*
037100     MOVE SWPW-SCENARIO-COUNT    TO SWT-SCENARIO-COUNT.
037200     MOVE SWPW-EXHAUSTED-COUNT   TO SWT-EXHAUSTED-COUNT.
037300     MOVE SWPW-GRAND-WITHDRAWN   TO SWT-GRAND-WITHDRAWN.
037400*
037500     IF WS-SUMMARY-STATUS = '00' OR WS-SUMMARY-STATUS = SPACES
037600         WRITE SWP-SUMMARY-FILE-REC FROM SWP-RPT-TOTAL-LINE
037700     END-IF.
037800*
037900 END PROGRAM SWPSIM.
